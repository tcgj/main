000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.   LEDG01.                                                    
000120 AUTHOR.       R. HASTINGS.                                               
000130 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000140 DATE-WRITTEN. MARCH 1986.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.     UNCLASSIFIED - INTERNAL BATCH SCHEDULE ONLY.               
000170*                                                                         
000180*----------------------------------------------------------------*        
000190*                                                                         
000200*     LEDG01.CBL                                                          
000210*     MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                      
000220*                                                                         
000230*----------------------------------------------------------------*        
000240*                                                                         
000250****************************************************************          
000260*    DESCRIPTION                                                          
000270*                                                                         
000280*  This program posts a day's worth of transactions against the           
000290*  ledger account master.  It is run once per business day from           
000300*  the overnight batch schedule, following the extract job that           
000310*  produces the transaction file from the front-end system.               
000320*                                                                         
000330*  A credit (IN) transaction adds to the named account's                  
000340*  balance; a debit (OUT) transaction subtracts from it.  Every           
000350*  posting is range-checked before it is allowed to change the            
000360*  stored balance - a posting that would carry the balance past           
000370*  the packed-decimal limit is rejected and flagged on the                
000380*  posted-transaction file, but the account balance is left               
000390*  untouched.                                                             
000400*                                                                         
000410*  The program also supports a reversal run (RUN-PARM = 'R'),             
000420*  used by Operations to back out a day's postings when the               
000430*  front end has to resend a corrected transaction file.  NOTE            
000440*  WELL - a reversal always SUBTRACTS the transaction amount,             
000450*  regardless of whether the original posting was IN or OUT.              
000460*  This was raised as LEDG-114 in 1988 and Systems ruled it is            
000470*  to stay as-is; Operations has a manual procedure that allows           
000480*  for it.  Do not 'fix' this without a change request.                   
000490*                                                                         
000500****************************************************************          
000510*    AMENDMENT HISTORY                                                    
000520*                                                                         
000530*     DATE       AUTHOR          DESCRIPTION                              
000540*     --------   ----------      -------------------------------          
000550*     03/11/1986 R.HASTINGS      ORIGINAL PROGRAM.  REPLACES THE          
000560*                                MANUAL LEDGER CARD DECK RUN.             
000570*     09/22/1988 R.HASTINGS      LEDG-114 - REVERSAL RUN-PARM             
000580*                                ADDED.  ALWAYS SUBTRACTS - SEE           
000590*                                DESCRIPTION ABOVE.                       
000600*     11/03/1993 D.OKONKWO       LEDG-201 - RAISED ACCOUNT TABLE          
000610*                                SIZE, SEE LEDWLITS.  ACCT FILE           
000620*                                HAD GROWN PAST OLD 1000 LIMIT.           
000630*     08/14/1999 T.VARGA         Y2K REMEDIATION - TXN-DATE AND   Y2K-0147
000640*                                ALL WORKING DATE FIELDS VERIFIED         
000650*                                CCYYMMDD.  NO WINDOWING USED.            
000660*     02/27/2004 M.ST-PIERRE     CR-8841 - ADDED RUN-PARM         CR-8841 
000670*                                VALIDATION.  PRIOR VERSION               
000680*                                ABENDED ON A BLANK PARM CARD.            
000685*     06/14/2011 J.FENWICK       CR-9512 - ECHOES THE UPSI-0      CR-9512 
000687*                                RESTART SWITCH TO THE JOB LOG SO         
000689*                                OPERATIONS CAN TELL A RESTARTED          
000691*                                RUN FROM A COLD START.                   
000693*                                                                         
000700****************************************************************          
000710*    FILES                                                                
000720*                                                                         
000730*     TRANFILE - TRANSACTION-FILE                                         
000740*         READ  (INPUT, LINE SEQUENTIAL)                                  
000750*                                                                         
000760*     ACCTFILE - ACCOUNT-FILE                                             
000770*         READ NEXT  (SEQUENTIAL BUILD OF THE IN-MEMORY INDEX)            
000780*         REWRITE    (BALANCE UPDATE AT END OF RUN)                       
000790*                                                                         
000800*     POSTFILE - TRANSACTION-POSTED-FILE                                  
000810*         WRITE  (OUTPUT, LINE SEQUENTIAL)                                
000820*                                                                         
000830****************************************************************          
000840*    UTILITIES                                                            
000850*                                                                         
000860*     NONE.                                                               
000870*                                                                         
000880****************************************************************          
000890*    COPYBOOKS                                                            
000900*                                                                         
000910*     LEDWTRAN - Working storage layout of the transaction                
000920*                record read from TRANFILE.                               
000930*     LEDWACCT - Working storage layout of the account master             
000940*                record read from and rewritten to ACCTFILE.              
000950*     LEDWPOST - Working storage layout of the posted-transaction         
000960*                record written to POSTFILE.                              
000970*     LEDWLITS - Common literals shared across the ledger suite.          
000980*                                                                         
000990****************************************************************          
001000*                                                                         
001010 ENVIRONMENT DIVISION.                                                    
001020 CONFIGURATION SECTION.                                                   
001030 SPECIAL-NAMES.                                                           
001040     C01 IS TOP-OF-FORM                                                   
001050     UPSI-0 IS LEDG01-RESTART-SW                                          
001052         ON  STATUS IS LEDG01-RESTART-REQUESTED                           
001054         OFF STATUS IS LEDG01-NORMAL-START.                               
001060*                                                                         
001070 INPUT-OUTPUT SECTION.                                                    
001080 FILE-CONTROL.                                                            
001090*                                                                         
001100*    Transaction file - read once, straight through, in the               
001110*    order the extract job produced it.  No sort is performed.            
001120*                                                                         
001130     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                           
001140         ORGANIZATION IS LINE SEQUENTIAL                                  
001150         FILE STATUS IS WS-TRANFILE-STATUS.                               
001160*                                                                         
001170*    Account master - this shop has no indexed access method              
001180*    available to batch COBOL, so the file is RELATIVE and                
001190*    accessed DYNAMIC.  LEDG01 reads it once sequentially to              
001200*    build WS-ACCT-INDEX-TABLE (see 200-BUILD-ACCOUNT-INDEX),             
001210*    then REWRITEs by relative record number at end of run.               
001220*                                                                         
001230     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                               
001240         ORGANIZATION IS RELATIVE                                         
001250         ACCESS IS DYNAMIC                                                
001260         RELATIVE KEY IS WS-ACCT-RELATIVE-KEY                             
001270         FILE STATUS IS WS-ACCTFILE-STATUS.                               
001280*                                                                         
001290     SELECT TRANSACTION-POSTED-FILE ASSIGN TO POSTFILE                    
001300         ORGANIZATION IS LINE SEQUENTIAL                                  
001310         FILE STATUS IS WS-POSTFILE-STATUS.                               
001320*                                                                         
001330 DATA DIVISION.                                                           
001340 FILE SECTION.                                                            
001350*                                                                         
001360 FD  TRANSACTION-FILE                                                     
001370     RECORDING MODE IS F                                                  
001380     LABEL RECORDS ARE STANDARD.                                          
001390 COPY LEDWTRAN.                                                           
001400*                                                                         
001410 FD  ACCOUNT-FILE                                                         
001420     RECORDING MODE IS F                                                  
001430     LABEL RECORDS ARE STANDARD.                                          
001440 COPY LEDWACCT.                                                           
001450*                                                                         
001460 FD  TRANSACTION-POSTED-FILE                                              
001470     RECORDING MODE IS F                                                  
001480     LABEL RECORDS ARE STANDARD.                                          
001490 COPY LEDWPOST.                                                           
001500*                                                                         
001510 WORKING-STORAGE SECTION.                                                 
001512*                                                                         
001514*    Set from the UPSI-0 PARM-deck switch at LEDG01-010 below and         
001516*    echoed on the job log so Operations can tell a cold start            
001518*    from a restarted one without pulling the JCL listing.                
001520*                                                                         
001522 77  RESTART-RUN-SW          PIC X(1)  VALUE 'N'.                         
001524*                                                                         
001530*    Store eye-catcher details to aid dump reading.                       
001540*                                                                         
001550 01  WS-DEBUG-DETAILS.                                                    
001560     05  FILLER                    PIC X(32)                              
001570             VALUE 'LEDG01-------WORKING STORAGE  '.                      
001580     05  DEBUG-EYE.                                                       
001590         10  DEBUG-RUN-DATE        PIC 9(8)  COMP VALUE ZERO.             
001600         10  DEBUG-RUN-TIME        PIC 9(6)  COMP VALUE ZERO.             
001610     05  FILLER                    PIC X(10) VALUE SPACES.                
001620*                                                                         
001630 01  FILLER.                                                              
001640*                                                                         
001650*    This field follows the suite convention of tagging error             
001660*    and abend messages with the originating program name.                
001670*                                                                         
001680     05  WS-PROGRAM-NAME           PIC X(8)  VALUE 'LEDG01'.              
001685     05  FILLER                    PIC X(24) VALUE SPACES.                
001690*                                                                         
001700 01  FILLER.                                                              
001710     05  FILLER                    PIC X(36) VALUE                        
001720        '********  LEDWLITS COPYBOOK  *******'.                           
001730 COPY LEDWLITS.                                                           
001740*                                                                         
001750*----------------------------------------------------------------*        
001760*    IN-MEMORY ACCOUNT INDEX - substitutes for the indexed/ISAM           
001770*    access this shop's batch COBOL does not have.  Built once            
001780*    by 200-BUILD-ACCOUNT-INDEX, searched by A-LOOKUP-ACCOUNT,            
001790*    and written back by 400-REWRITE-CHANGED-ACCOUNTS.  Table             
001800*    size matches LW-LITS-MAX-ACCOUNTS in LEDWLITS - if that              
001810*    literal is ever raised again, raise the OCCURS below too.            
001820*----------------------------------------------------------------*        
001830*                                                                         
001840 01  WS-ACCT-INDEX-TABLE.                                                 
001850     05  WS-ACCT-INDEX-COUNT       PIC 9(4)  COMP VALUE ZERO.             
001860     05  WS-ACCT-INDEX-ENTRY OCCURS 2000 TIMES                            
001870                               INDEXED BY WS-ACCT-NDX.                    
001880         10  WS-TBL-ACCT-NAME          PIC X(30).                         
001890         10  WS-TBL-ACCT-DESCRIPTION   PIC X(50).                         
001900         10  WS-TBL-ACCT-ACTIVE-FLAG   PIC X(1).                          
001910         10  WS-TBL-RELATIVE-KEY       PIC 9(6)  COMP.                    
001920         10  WS-TBL-WORKING-BALANCE    PIC S9(17)V9(2) COMP-3.            
001930         10  WS-TBL-CHANGED-FLAG       PIC X(1).                          
001940             88  WS-TBL-WAS-CHANGED        VALUE 'Y'.                     
001950             88  WS-TBL-NOT-CHANGED        VALUE 'N'.                     
001955         10  FILLER                    PIC X(05).                         
001960*                                                                         
001970 01  WS-FILE-STATUSES.                                                    
001980     05  WS-TRANFILE-STATUS        PIC X(2)  VALUE SPACES.                
001990         88  WS-TRANFILE-OK            VALUE '00'.                        
002000         88  WS-TRANFILE-EOF           VALUE '10'.                        
002010     05  WS-ACCTFILE-STATUS        PIC X(2)  VALUE SPACES.                
002020         88  WS-ACCTFILE-OK            VALUE '00'.                        
002030         88  WS-ACCTFILE-EOF           VALUE '10'.                        
002040     05  WS-POSTFILE-STATUS        PIC X(2)  VALUE SPACES.                
002050         88  WS-POSTFILE-OK            VALUE '00'.                        
002055     05  FILLER                    PIC X(02)  VALUE SPACES.               
002060*                                                                         
002070 01  WS-EOF-SWITCHES.                                                     
002080     05  WS-TRANS-EOF-SW           PIC X(1)  VALUE 'N'.                   
002090         88  WS-TRANS-EOF              VALUE 'Y'.                         
002100     05  WS-ACCT-EOF-SW            PIC X(1)  VALUE 'N'.                   
002110         88  WS-ACCT-EOF               VALUE 'Y'.                         
002115     05  FILLER                    PIC X(08)  VALUE SPACES.               
002120*                                                                         
002130 01  WS-WORK-FIELDS.                                                      
002140     05  WS-ACCT-RELATIVE-KEY      PIC 9(6)  COMP.                        
002150     05  WS-ACCT-FOUND-SW          PIC X(1)  VALUE 'N'.                   
002160         88  WS-ACCT-WAS-FOUND         VALUE 'Y'.                         
002170         88  WS-ACCT-NOT-FOUND         VALUE 'N'.                         
002180     05  WS-RANGE-SW               PIC X(1)  VALUE 'N'.                   
002190         88  WS-RANGE-OK               VALUE 'Y'.                         
002200         88  WS-RANGE-NOT-OK           VALUE 'N'.                         
002210     05  WS-NEW-BALANCE            PIC S9(17)V9(2) COMP-3.                
002240     05  WS-TRANS-COUNT            PIC 9(6)  COMP VALUE ZERO.             
002250     05  WS-ACCEPT-COUNT           PIC 9(6)  COMP VALUE ZERO.             
002260     05  WS-REJECT-COUNT           PIC 9(6)  COMP VALUE ZERO.             
002270     05  WS-ABEND-RC               PIC 9(4)  COMP VALUE ZERO.             
002275     05  FILLER                    PIC X(10)  VALUE SPACES.               
002280*                                                                         
002290*----------------------------------------------------------------*        
002300*    RUN-PARM VALIDITY TABLE - lets Z-ERROR-HANDLER print a               
002310*    sensible message instead of a bare file-status dump when             
002320*    Operations mis-keys the JCL PARM card (see CR-8841).                 
002330*----------------------------------------------------------------*        
002340*                                                                         
002350 01  WS-RUN-MODE-MESSAGE.                                                 
002360     05  FILLER    PIC X(20) VALUE 'LEDG01 RUN-PARM IS '.                 
002370     05  WS-MSG-RUN-MODE PIC X(1).                                        
002380     05  FILLER    PIC X(20) VALUE ' - MUST BE P OR R  '.                 
002390     05  FILLER    PIC X(14) VALUE SPACES.                                
002400*                                                                         
002410 LINKAGE SECTION.                                                         
002420*                                                                         
002430*    The run-parm is passed by the JCL PARM= on the EXEC card.            
002440*    'P' posts the transaction file normally, 'R' runs a                  
002450*    reversal of a previously-posted file (LEDG-114, above).              
002460*                                                                         
002470 01  LK-RUN-PARM.                                                         
002480     05  LK-PARM-LENGTH            PIC S9(4) COMP.                        
002490     05  LK-RUN-MODE               PIC X(1).                              
002500         88  LK-RUN-MODE-POST          VALUE 'P'.                         
002510         88  LK-RUN-MODE-REVERSE       VALUE 'R'.                         
002515     05  FILLER                    PIC X(05).                             
002520*                                                                         
002530 PROCEDURE DIVISION USING LK-RUN-PARM.                                    
002540*                                                                         
002550 LEDG01-MAIN SECTION.                                                     
002560*                                                                         
002570*  Reject an unrecognized run-parm before any file is opened -            
002580*  CR-8841.  A blank or short PARM card used to fall through              
002590*  to LK-RUN-MODE-POST by accident; it now abends cleanly.                
002600*                                                                         
002610 LEDG01-010.                                                              
002612     IF LEDG01-RESTART-REQUESTED                                          
002614         MOVE 'Y' TO RESTART-RUN-SW                                       
002616         DISPLAY 'LEDG01 - UPSI-0 ON, THIS IS A RESTART RUN'              
002618                 UPON CONSOLE                                             
002620     END-IF.                                                              
002622*                                                                         
002624 LEDG01-015.                                                              
002626     IF LK-PARM-LENGTH < 1                                                
002630         MOVE SPACE TO LK-RUN-MODE                                        
002640     END-IF.                                                              
002650     IF NOT LK-RUN-MODE-POST                                              
002660     AND NOT LK-RUN-MODE-REVERSE                                          
002670         MOVE LK-RUN-MODE TO WS-MSG-RUN-MODE                              
002680         DISPLAY WS-RUN-MODE-MESSAGE UPON CONSOLE                         
002690         MOVE LW-LITS-RC-BAD-RUN-MODE TO WS-ABEND-RC                      
002700         GO TO LEDG01-090                                                 
002710     END-IF.                                                              
002720*                                                                         
002730 LEDG01-020.                                                              
002740     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
002750*                                                                         
002760 LEDG01-030.                                                              
002770     PERFORM 200-BUILD-ACCOUNT-INDEX THRU 200-EXIT                        
002780         UNTIL WS-ACCT-EOF.                                               
002790*                                                                         
002800 LEDG01-040.                                                              
002810     PERFORM 300-POST-TRANSACTIONS-LOOP THRU 300-EXIT                     
002820         UNTIL WS-TRANS-EOF.                                              
002830*                                                                         
002840 LEDG01-050.                                                              
002850     PERFORM 400-REWRITE-CHANGED-ACCOUNTS THRU 400-EXIT                   
002860         VARYING WS-ACCT-NDX FROM 1 BY 1                                  
002870         UNTIL WS-ACCT-NDX > WS-ACCT-INDEX-COUNT.                         
002880*                                                                         
002890 LEDG01-060.                                                              
002900     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
002910     MOVE LW-LITS-RC-NORMAL TO WS-ABEND-RC.                               
002920*                                                                         
002930 LEDG01-090.                                                              
002940     STOP RUN RETURNING WS-ABEND-RC.                                      
002950*                                                                         
002960 END-LEDG01-MAIN.                                                         
002970     EXIT.                                                                
002980     EJECT.                                                               
002990*                                                                         
003000 100-INITIALIZE SECTION.                                                  
003010*                                                                         
003020*  Opens all three files for the run.  A failure on any OPEN              
003030*  is serious enough to abend outright - there is no sensible             
003040*  way to continue the posting run without all three.                     
003050*                                                                         
003060 100-010.                                                                 
003070     OPEN INPUT  TRANSACTION-FILE.                                        
003080     IF NOT WS-TRANFILE-OK                                                
003090         DISPLAY 'LEDG01 - OPEN FAILED, TRANFILE  '                       
003100                 WS-TRANFILE-STATUS UPON CONSOLE                          
003110         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
003120         GO TO 100-080                                                    
003130     END-IF.                                                              
003140*                                                                         
003150 100-020.                                                                 
003160     OPEN I-O    ACCOUNT-FILE.                                            
003170     IF NOT WS-ACCTFILE-OK                                                
003180         DISPLAY 'LEDG01 - OPEN FAILED, ACCTFILE  '                       
003190                 WS-ACCTFILE-STATUS UPON CONSOLE                          
003200         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
003210         GO TO 100-080                                                    
003220     END-IF.                                                              
003230*                                                                         
003240 100-030.                                                                 
003250     OPEN OUTPUT TRANSACTION-POSTED-FILE.                                 
003260     IF NOT WS-POSTFILE-OK                                                
003270         DISPLAY 'LEDG01 - OPEN FAILED, POSTFILE  '                       
003280                 WS-POSTFILE-STATUS UPON CONSOLE                          
003290         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
003300         GO TO 100-080                                                    
003310     END-IF.                                                              
003320     GO TO 100-EXIT.                                                      
003330*                                                                         
003340 100-080.                                                                 
003350     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
003360     STOP RUN RETURNING WS-ABEND-RC.                                      
003370*                                                                         
003380 100-EXIT.                                                                
003390     EXIT.                                                                
003400     EJECT.                                                               
003410*                                                                         
003420 200-BUILD-ACCOUNT-INDEX SECTION.                                         
003430*                                                                         
003440*  Reads the account master once, straight through in relative-           
003450*  record-number order, loading one WS-ACCT-INDEX-ENTRY per               
003460*  account.  LEDG-201 raised the table size in 1993; see the              
003470*  note against WS-ACCT-INDEX-TABLE above if it needs raising             
003480*  again.                                                                 
003490*                                                                         
003500 200-010.                                                                 
003510     READ ACCOUNT-FILE NEXT RECORD                                        
003520         AT END                                                           
003530             SET WS-ACCT-EOF TO TRUE                                      
003540             GO TO 200-EXIT                                               
003550     END-READ.                                                            
003560     IF NOT WS-ACCTFILE-OK                                                
003570         DISPLAY 'LEDG01 - READ NEXT FAILED, ACCTFILE '                   
003580                 WS-ACCTFILE-STATUS UPON CONSOLE                          
003590         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
003600         PERFORM 900-TERMINATE THRU 900-EXIT                              
003610         STOP RUN RETURNING WS-ABEND-RC                                   
003620     END-IF.                                                              
003630*                                                                         
003640 200-020.                                                                 
003650     IF WS-ACCT-INDEX-COUNT >= LW-LITS-MAX-ACCOUNTS                       
003660         DISPLAY 'LEDG01 - ACCOUNT TABLE FULL, RAISE LEDWLITS'            
003670                 UPON CONSOLE                                             
003680         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
003690         PERFORM 900-TERMINATE THRU 900-EXIT                              
003700         STOP RUN RETURNING WS-ABEND-RC                                   
003710     END-IF.                                                              
003720     ADD 1 TO WS-ACCT-INDEX-COUNT.                                        
003730     SET WS-ACCT-NDX TO WS-ACCT-INDEX-COUNT.                              
003740     MOVE LA-ACCT-NAME           TO WS-TBL-ACCT-NAME (WS-ACCT-NDX).       
003750     MOVE LA-ACCT-DESCRIPTION    TO                                       
003760          WS-TBL-ACCT-DESCRIPTION (WS-ACCT-NDX).                          
003770     MOVE LA-ACCT-ACTIVE-FLAG    TO                                       
003780          WS-TBL-ACCT-ACTIVE-FLAG (WS-ACCT-NDX).                          
003790     MOVE WS-ACCT-RELATIVE-KEY   TO                                       
003800          WS-TBL-RELATIVE-KEY (WS-ACCT-NDX).                              
003810     MOVE LA-ACCT-BALANCE        TO                                       
003820          WS-TBL-WORKING-BALANCE (WS-ACCT-NDX).                           
003830     SET  WS-TBL-NOT-CHANGED (WS-ACCT-NDX) TO TRUE.                       
003840*                                                                         
003850 200-EXIT.                                                                
003860     EXIT.                                                                
003870     EJECT.                                                               
003880*                                                                         
003890 300-POST-TRANSACTIONS-LOOP SECTION.                                      
003900*                                                                         
003910*  Reads TRANFILE strictly in the order it was extracted - no             
003920*  resequencing, no sort.  Each transaction is looked up against          
003930*  the in-memory account table, posted by the section that                
003940*  matches its direction (or reversed, if this is an 'R' run),            
003950*  and written out to POSTFILE whether accepted or rejected.              
003960*                                                                         
003970 300-010.                                                                 
003980     READ TRANSACTION-FILE                                                
003990         AT END                                                           
004000             SET WS-TRANS-EOF TO TRUE                                     
004010             GO TO 300-EXIT                                               
004020     END-READ.                                                            
004030     IF NOT WS-TRANFILE-OK                                                
004040         DISPLAY 'LEDG01 - READ FAILED, TRANFILE '                        
004050                 WS-TRANFILE-STATUS UPON CONSOLE                          
004060         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
004070         PERFORM 900-TERMINATE THRU 900-EXIT                              
004080         STOP RUN RETURNING WS-ABEND-RC                                   
004090     END-IF.                                                              
004100     ADD 1 TO WS-TRANS-COUNT.                                             
004110     MOVE LK-RUN-MODE TO LT-TXN-RUN-MODE-ECHO.                            
004120*                                                                         
004130 300-020.                                                                 
004140     PERFORM A-LOOKUP-ACCOUNT THRU A-EXIT.                                
004150     IF WS-ACCT-NOT-FOUND                                                 
004160         GO TO 300-040                                                    
004170     END-IF.                                                              
004180*                                                                         
004190 300-030.                                                                 
004200     EVALUATE TRUE                                                        
004210         WHEN LK-RUN-MODE-REVERSE                                         
004220             PERFORM D-REVERSE-POSTING THRU D-EXIT                        
004230         WHEN LT-TXN-DIR-CREDIT                                           
004240             PERFORM B-POST-CREDIT THRU B-EXIT                            
004250         WHEN OTHER                                                       
004260             PERFORM C-POST-DEBIT THRU C-EXIT                             
004270     END-EVALUATE.                                                        
004280*                                                                         
004290 300-040.                                                                 
004300     PERFORM F-WRITE-POSTED-TRANSACTION THRU F-EXIT.                      
004310     GO TO 300-010.                                                       
004320*                                                                         
004330 300-EXIT.                                                                
004340     EXIT.                                                                
004350     EJECT.                                                               
004360*                                                                         
004370 A-LOOKUP-ACCOUNT SECTION.                                                
004380*                                                                         
004390*  Resolves LT-TXN-ACCOUNT-NAME to its slot in the in-memory              
004400*  table - the batch substitute for a keyed READ, since this              
004410*  shop has no indexed access method to call on here.                     
004420*                                                                         
004430*  Performed from 300-POST-TRANSACTIONS-LOOP.                             
004440*                                                                         
004450 A-010.                                                                   
004460     SET WS-ACCT-NOT-FOUND TO TRUE.                                       
004470     SET WS-ACCT-NDX TO 1.                                                
004480*                                                                         
004490 A-020.                                                                   
004500     IF WS-ACCT-NDX > WS-ACCT-INDEX-COUNT                                 
004510         GO TO A-EXIT                                                     
004520     END-IF.                                                              
004530     IF WS-TBL-ACCT-NAME (WS-ACCT-NDX) = LT-TXN-ACCOUNT-NAME              
004540         SET WS-ACCT-WAS-FOUND TO TRUE                                    
004550         GO TO A-EXIT                                                     
004560     END-IF.                                                              
004570     SET WS-ACCT-NDX UP BY 1.                                             
004580     GO TO A-020.                                                         
004590*                                                                         
004600 END-A-LOOKUP-ACCOUNT.                                                    
004610 A-EXIT.                                                                  
004620     EXIT.                                                                
004630     EJECT.                                                               
004640*                                                                         
004650 B-POST-CREDIT SECTION.                                                   
004660*                                                                         
004670*  Posting direction rule: IN credits the account.                        
004680*                                                                         
004690*  Performed from 300-POST-TRANSACTIONS-LOOP.                             
004700*                                                                         
004710 B-010.                                                                   
004720     COMPUTE WS-NEW-BALANCE =                                             
004730         WS-TBL-WORKING-BALANCE (WS-ACCT-NDX) + LT-TXN-AMOUNT.            
004740     PERFORM E-VALIDATE-BALANCE-RANGE THRU E-EXIT.                        
004750     IF WS-RANGE-OK                                                       
004760         MOVE WS-NEW-BALANCE TO                                           
004770              WS-TBL-WORKING-BALANCE (WS-ACCT-NDX)                        
004780         SET WS-TBL-WAS-CHANGED (WS-ACCT-NDX) TO TRUE                     
004790         SET LP-POST-ACCEPTED TO TRUE                                     
004800         SET LP-POST-REASON-NONE TO TRUE                                  
004810     ELSE                                                                 
004820         SET LP-POST-REJECTED TO TRUE                                     
004830     END-IF.                                                              
004840*                                                                         
004850 END-B-POST-CREDIT.                                                       
004860 B-EXIT.                                                                  
004870     EXIT.                                                                
004880     EJECT.                                                               
004890*                                                                         
004900 C-POST-DEBIT SECTION.                                                    
004910*                                                                         
004920*  Posting direction rule: anything other than IN (i.e. OUT)              
004930*  debits the account.                                                    
004940*                                                                         
004950*  Performed from 300-POST-TRANSACTIONS-LOOP.                             
004960*                                                                         
004970 C-010.                                                                   
004980     COMPUTE WS-NEW-BALANCE =                                             
004990         WS-TBL-WORKING-BALANCE (WS-ACCT-NDX) - LT-TXN-AMOUNT.            
005000     PERFORM E-VALIDATE-BALANCE-RANGE THRU E-EXIT.                        
005010     IF WS-RANGE-OK                                                       
005020         MOVE WS-NEW-BALANCE TO                                           
005030              WS-TBL-WORKING-BALANCE (WS-ACCT-NDX)                        
005040         SET WS-TBL-WAS-CHANGED (WS-ACCT-NDX) TO TRUE                     
005050         SET LP-POST-ACCEPTED TO TRUE                                     
005060         SET LP-POST-REASON-NONE TO TRUE                                  
005070     ELSE                                                                 
005080         SET LP-POST-REJECTED TO TRUE                                     
005090     END-IF.                                                              
005100*                                                                         
005110 END-C-POST-DEBIT.                                                        
005120 C-EXIT.                                                                  
005130     EXIT.                                                                
005140     EJECT.                                                               
005150*                                                                         
005160 D-REVERSE-POSTING SECTION.                                               
005170*                                                                         
005180*  LEDG-114 reversal rule - ALWAYS subtracts the transaction              
005190*  amount, regardless of LT-TXN-DIRECTION.  This is the quirk             
005200*  documented at the top of this program; it is intentional               
005210*  and has stood since the 1988 change.                                   
005220*                                                                         
005230*  Performed from 300-POST-TRANSACTIONS-LOOP.                             
005240*                                                                         
005250 D-010.                                                                   
005260     COMPUTE WS-NEW-BALANCE =                                             
005270         WS-TBL-WORKING-BALANCE (WS-ACCT-NDX) - LT-TXN-AMOUNT.            
005280     PERFORM E-VALIDATE-BALANCE-RANGE THRU E-EXIT.                        
005290     IF WS-RANGE-OK                                                       
005300         MOVE WS-NEW-BALANCE TO                                           
005310              WS-TBL-WORKING-BALANCE (WS-ACCT-NDX)                        
005320         SET WS-TBL-WAS-CHANGED (WS-ACCT-NDX) TO TRUE                     
005330         SET LP-POST-ACCEPTED TO TRUE                                     
005340         SET LP-POST-REASON-NONE TO TRUE                                  
005350     ELSE                                                                 
005360         SET LP-POST-REJECTED TO TRUE                                     
005370     END-IF.                                                              
005380*                                                                         
005390 END-D-REVERSE-POSTING.                                                   
005400 D-EXIT.                                                                  
005410     EXIT.                                                                
005420     EJECT.                                                               
005430*                                                                         
005440 E-VALIDATE-BALANCE-RANGE SECTION.                                        
005450*                                                                         
005460*  Balance range validation - the new balance must fall strictly          
005470*  between LW-LITS-MIN-BALANCE and LW-LITS-MAX-BALANCE.  A value          
005480*  exactly equal to either bound is rejected, same as one beyond          
005490*  it.  No ROUNDED is used - every field here already carries             
005500*  exactly two decimals.                                                  
005510*                                                                         
005520*  Performed from B-POST-CREDIT, C-POST-DEBIT and                         
005530*  D-REVERSE-POSTING.                                                     
005540*                                                                         
005550 E-010.                                                                   
005560     SET WS-RANGE-NOT-OK TO TRUE.                                         
005570     SET LP-POST-REASON-NONE TO TRUE.                                     
005580     IF WS-NEW-BALANCE > LW-LITS-MIN-BALANCE                              
005590     AND WS-NEW-BALANCE < LW-LITS-MAX-BALANCE                             
005600         SET WS-RANGE-OK TO TRUE                                          
005610         GO TO E-EXIT                                                     
005620     END-IF.                                                              
005630     IF WS-NEW-BALANCE >= LW-LITS-MAX-BALANCE                             
005640         SET LP-POST-REASON-OVERFLOW TO TRUE                              
005650     ELSE                                                                 
005660         SET LP-POST-REASON-UNDERFLOW TO TRUE                             
005670     END-IF.                                                              
005680*                                                                         
005690 END-E-VALIDATE-BALANCE-RANGE.                                            
005700 E-EXIT.                                                                  
005710     EXIT.                                                                
005720     EJECT.                                                               
005730*                                                                         
005740 F-WRITE-POSTED-TRANSACTION SECTION.                                      
005750*                                                                         
005760*  Carries the transaction through to POSTFILE with its posting           
005770*  outcome attached, whether accepted or rejected.  This is the           
005780*  'updated transaction list' the account carries forward to              
005790*  the next run.                                                          
005800*                                                                         
005810*  Performed from 300-POST-TRANSACTIONS-LOOP.                             
005820*                                                                         
005830 F-010.                                                                   
005840     IF WS-ACCT-NOT-FOUND                                                 
005850         SET LP-POST-REJECTED TO TRUE                                     
005860         SET LP-POST-REASON-NO-ACCT TO TRUE                               
005870     END-IF.                                                              
005880     MOVE LT-TXN-DATE            TO LP-TXN-DATE.                          
005890     MOVE LT-TXN-AMOUNT          TO LP-TXN-AMOUNT.                        
005900     MOVE LT-TXN-DIRECTION       TO LP-TXN-DIRECTION.                     
005910     MOVE LT-TXN-DESCRIPTION     TO LP-TXN-DESCRIPTION.                   
005920     MOVE LT-TXN-ACCOUNT-NAME    TO LP-TXN-ACCOUNT-NAME.                  
005930     MOVE LT-TXN-CATEGORY-COUNT  TO LP-TXN-CATEGORY-COUNT.                
005940     MOVE LT-TXN-CATEGORY-TABLE  TO LP-TXN-CATEGORY-TABLE.                
005950*                                                                         
005960 F-020.                                                                   
005970     WRITE LP-POSTED-TRANSACTION-RECORD.                                  
005980     IF NOT WS-POSTFILE-OK                                                
005990         DISPLAY 'LEDG01 - WRITE FAILED, POSTFILE '                       
006000                 WS-POSTFILE-STATUS UPON CONSOLE                          
006010         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
006020         PERFORM 900-TERMINATE THRU 900-EXIT                              
006030         STOP RUN RETURNING WS-ABEND-RC                                   
006040     END-IF.                                                              
006050     IF LP-POST-ACCEPTED                                                  
006060         ADD 1 TO WS-ACCEPT-COUNT                                         
006070     ELSE                                                                 
006080         ADD 1 TO WS-REJECT-COUNT                                         
006090     END-IF.                                                              
006100*                                                                         
006110 END-F-WRITE-POSTED-TRANSACTION.                                          
006120 F-EXIT.                                                                  
006130     EXIT.                                                                
006140     EJECT.                                                               
006150*                                                                         
006160 400-REWRITE-CHANGED-ACCOUNTS SECTION.                                    
006170*                                                                         
006180*  Runs once, after every transaction has been posted, and                
006190*  REWRITEs only the accounts whose working balance actually              
006200*  moved - this is the 'write the updated ACCT-BALANCE back to            
006210*  the account master at end of transaction file' step, done in           
006220*  one pass instead of one REWRITE per transaction.                       
006230*                                                                         
006240*  Performed from LEDG01-MAIN, VARYING WS-ACCT-NDX across the             
006250*  whole table.                                                           
006260*                                                                         
006270 400-010.                                                                 
006280     IF WS-TBL-NOT-CHANGED (WS-ACCT-NDX)                                  
006290         GO TO 400-EXIT                                                   
006300     END-IF.                                                              
006310     MOVE WS-TBL-RELATIVE-KEY (WS-ACCT-NDX)                               
006320                                 TO WS-ACCT-RELATIVE-KEY.                 
006330     MOVE WS-TBL-ACCT-NAME (WS-ACCT-NDX)                                  
006340                                 TO LA-ACCT-NAME.                         
006350     MOVE WS-TBL-ACCT-DESCRIPTION (WS-ACCT-NDX)                           
006360                                 TO LA-ACCT-DESCRIPTION.                  
006370     MOVE WS-TBL-ACCT-ACTIVE-FLAG (WS-ACCT-NDX)                           
006380                                 TO LA-ACCT-ACTIVE-FLAG.                  
006390     MOVE WS-TBL-WORKING-BALANCE (WS-ACCT-NDX)                            
006400                                 TO LA-ACCT-BALANCE.                      
006410     SET LA-ACCT-UPDATED-THIS-RUN TO TRUE.                                
006420*                                                                         
006430 400-020.                                                                 
006440     REWRITE LA-ACCOUNT-RECORD.                                           
006450     IF NOT WS-ACCTFILE-OK                                                
006460         DISPLAY 'LEDG01 - REWRITE FAILED, ACCTFILE '                     
006470                 WS-ACCTFILE-STATUS UPON CONSOLE                          
006480         DISPLAY 'LEDG01 - ACCOUNT ' LA-ACCT-NAME UPON CONSOLE            
006490         MOVE LW-LITS-RC-IO-ERROR     TO WS-ABEND-RC                      
006500         PERFORM 900-TERMINATE THRU 900-EXIT                              
006510         STOP RUN RETURNING WS-ABEND-RC                                   
006520     END-IF.                                                              
006530*                                                                         
006540 END-400-REWRITE-CHANGED-ACCOUNTS.                                        
006550 400-EXIT.                                                                
006560     EXIT.                                                                
006570     EJECT.                                                               
006580*                                                                         
006590 900-TERMINATE SECTION.                                                   
006600*                                                                         
006610*  Closes whichever files are open and prints the run totals              
006620*  Operations expects to see on the job log.  Performed both on           
006630*  a normal end of run and from every abend path above, so it             
006640*  must tolerate being called with some files not yet opened.             
006650*                                                                         
006660 900-010.                                                                 
006665     DISPLAY 'LEDG01 - RESTART RUN SWITCH   ' RESTART-RUN-SW              
006667             UPON CONSOLE.                                                
006670     DISPLAY 'LEDG01 - TRANSACTIONS READ    ' WS-TRANS-COUNT              
006680             UPON CONSOLE.                                                
006690     DISPLAY 'LEDG01 - POSTINGS ACCEPTED    ' WS-ACCEPT-COUNT             
006700             UPON CONSOLE.                                                
006710     DISPLAY 'LEDG01 - POSTINGS REJECTED    ' WS-REJECT-COUNT             
006720             UPON CONSOLE.                                                
006730*                                                                         
006740 900-020.                                                                 
006750     CLOSE TRANSACTION-FILE.                                              
006760     CLOSE ACCOUNT-FILE.                                                  
006770     CLOSE TRANSACTION-POSTED-FILE.                                       
006780*                                                                         
006790 END-900-TERMINATE.                                                       
006800 900-EXIT.                                                                
006810     EXIT.                                                                
