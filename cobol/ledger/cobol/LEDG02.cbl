000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.   LEDG02.                                                    
000120 AUTHOR.       D. OKONKWO.                                                
000130 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000140 DATE-WRITTEN. SEPTEMBER 1988.                                            
000150 DATE-COMPILED.                                                           
000160 SECURITY.     UNCLASSIFIED - INTERNAL BATCH SCHEDULE ONLY.               
000170*                                                                         
000180*----------------------------------------------------------------*        
000190*                                                                         
000200*     LEDG02.CBL                                                          
000210*     MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                      
000220*                                                                         
000230*----------------------------------------------------------------*        
000240*                                                                         
000250*****************************************************************         
000260*    DESCRIPTION                                                          
000270*                                                                         
000280*  This program evaluates the 'less-than' budget rule that Budget         
000290*  Analysis uses to flag transactions or account balances that            
000300*  fall below a threshold set in the rule definition file.  Each          
000310*  input record pairs an attribute value (a transaction amount or         
000320*  an account balance, the upstream extract does not distinguish          
000330*  and LEDG02 does not need to) with the threshold it is to be            
000340*  tested against.                                                        
000350*                                                                         
000360*  A pair satisfies the rule when the attribute value is zero or          
000370*  positive AND strictly less than the threshold.  A negative             
000380*  attribute value never satisfies the rule, no matter how far            
000390*  below the threshold it falls - this was a deliberate decision          
000400*  by Budget Analysis, not an oversight; see LEDG-118 below.              
000410*                                                                         
000420*  The program reads RULE-INPUT-FILE sequentially and writes              
000430*  RULE-RESULT-FILE in the same pass, one result record per input         
000440*  record, in the same order the pairs arrived.  No sort, no              
000450*  table building - LEDG02 is a straight pass-through filter.             
000460*                                                                         
000470*****************************************************************         
000480*    AMENDMENT HISTORY                                                    
000490*                                                                         
000500*     DATE       AUTHOR          DESCRIPTION                              
000510*     --------   ----------      -------------------------------          
000520*     09/22/1988 D.OKONKWO       ORIGINAL PROGRAM.  LESS-THAN RULE        
000530*                                PROJECT FOR BUDGET ANALYSIS.             
000540*     04/02/1990 D.OKONKWO       LEDG-118 - CONFIRMED WITH BUDGET         
000550*                                ANALYSIS THAT A NEGATIVE VALUE           
000560*                                NEVER SATISFIES THE RULE.                
000570*                                ADDED THE CHECK BELOW TO MAKE IT         
000580*                                EXPLICIT RATHER THAN ACCIDENTAL.         
000590*     08/14/1999 T.VARGA         Y2K REMEDIATION - NO DATE FIELDS Y2K-0147
000600*                                IN THIS RECORD, NONE CHANGED.            
000610*     02/27/2004 M.ST-PIERRE     CR-8841 - ADDED LR-RULE-MARGIN   CR-8841 
000620*                                REPORTING TO THE DISPLAY TOTALS          
000630*                                FOR THE AUDIT TRAIL REQUEST.             
000632*     07/19/2011 P.ODUYA         CR-9488 - ECHOES THE UPSI-0      CR-9488 
000634*                                RESTART SWITCH TO THE JOB LOG SO         
000636*                                OPERATIONS CAN TELL A RESTARTED          
000638*                                RUN FROM A COLD START, MATCHING          
000639*                                THE LEDG01 CHANGE OF 06/14/2011.         
000641*     03/02/2012 K.ABUBAKAR      LEDG-162 - RULEOUT COPY OF       LEDG-162
000642*                                LEDWRULE NOW USES REPLACING SO           
000643*                                ITS FIELDS HAVE THEIR OWN NAMES;         
000644*                                THE OLD SHARED-NAME COPY LEFT            
000645*                                EVERY RULEOUT FIELD REFERENCE            
000646*                                AMBIGUOUS AGAINST THE SAME NAMES         
000647*                                ON RULEIN.  A-EVALUATE-RULE NOW          
000648*                                MOVES THE PAIR ACROSS EXPLICITLY.        
000649*     03/02/2012 K.ABUBAKAR      LEDG-163 - WS-MARGIN-ACCUM-     LEDG-163 
000650*                                DISPLAY REDEFINES BELOW WAS THE          
000651*                                SAME USAGE AS WS-MARGIN-ACCUM -          
000652*                                REMOVED, WS-MARGIN-PRINT NOW             
000653*                                LOADED BY A PLAIN MOVE.  ADDED           
000654*                                WS-MARGIN-ACCUM-SIGN INSTEAD, THE        
000655*                                SAME UNSIGNED-DIGITS IDIOM AS            
000656*                                LR-RULE-ATTR-SIGN IN LEDWRULE.           
000657*                                                                         
000658*****************************************************************         
000659*    FILES                                                                
000660*                                                                         
000661*     RULEIN   - RULE-INPUT-FILE                                          
000662*         READ  (INPUT, LINE SEQUENTIAL)                                  
000663*                                                                         
000664*     RULEOUT  - RULE-RESULT-FILE                                         
000665*         WRITE (OUTPUT, LINE SEQUENTIAL)                                 
000666*                                                                         
000667*****************************************************************         
000668*    UTILITIES                                                            
000669*                                                                         
000670*     NONE.                                                               
000671*                                                                         
000672*****************************************************************         
000673*    COPYBOOKS                                                            
000674*                                                                         
000675*     LEDWRULE - Working storage layout of the attribute/threshold        
000676*                pair read from RULEIN and the result record              
000677*                written to RULEOUT.                                      
000678*     LEDWLITS - Common literals shared across the ledger suite.          
000679*                                                                         
000680*****************************************************************         
000681*                                                                         
000682 ENVIRONMENT DIVISION.                                                    
000683 CONFIGURATION SECTION.                                                   
000684 SPECIAL-NAMES.                                                           
000685     C01 IS TOP-OF-FORM                                                   
000686     UPSI-0 IS LEDG02-RESTART-SW                                          
000687         ON  STATUS IS LEDG02-RESTART-REQUESTED                           
000688         OFF STATUS IS LEDG02-NORMAL-START.                               
000689*                                                                         
000690 INPUT-OUTPUT SECTION.                                                    
000691 FILE-CONTROL.                                                            
000692*                                                                         
000693*    Both files are read/written strictly sequentially, in the            
000694*    order the pairs arrive - no sort, no random access.                  
000695*                                                                         
000696     SELECT RULE-INPUT-FILE ASSIGN TO RULEIN                              
000697         ORGANIZATION IS LINE SEQUENTIAL                                  
000698         FILE STATUS IS WS-RULEIN-STATUS.                                 
000699*                                                                         
000700     SELECT RULE-RESULT-FILE ASSIGN TO RULEOUT                            
000701         ORGANIZATION IS LINE SEQUENTIAL                                  
000702         FILE STATUS IS WS-RULEOUT-STATUS.                                
000703*                                                                         
000704 DATA DIVISION.                                                           
000705 FILE SECTION.                                                            
000706*                                                                         
000707 FD  RULE-INPUT-FILE                                                      
000708     RECORDING MODE IS F                                                  
000709     LABEL RECORDS ARE STANDARD.                                          
000710 COPY LEDWRULE.                                                           
000711*                                                                         
000712 FD  RULE-RESULT-FILE                                                     
000713     RECORDING MODE IS F                                                  
000714     LABEL RECORDS ARE STANDARD.                                          
000715*                                                                         
000716*    LEDG-162 - RULEOUT carries the same shape as RULEIN, but             
000717*    REPLACING gives every field its own name here so the two             
000718*    records never collide unqualified in the PROCEDURE DIVISION.         
000719 COPY LEDWRULE REPLACING                                                  
000720     ==LR-RULE-THRESHOLD-RECORD== BY ==LR-RSLT-THRESHOLD-RECORD==         
000721     ==LR-RULE-ATTRIBUTE-VALUE==  BY ==LR-RSLT-ATTRIBUTE-VALUE==          
000722     ==LR-RULE-ATTR-SIGN==        BY ==LR-RSLT-ATTR-SIGN==                
000723     ==LR-RULE-ATTR-DIGITS==      BY ==LR-RSLT-ATTR-DIGITS==              
000724     ==LR-RULE-THRESHOLD==        BY ==LR-RSLT-THRESHOLD==                
000725     ==LR-RULE-MARGIN==           BY ==LR-RSLT-MARGIN==                   
000726     ==LR-RULE-RESULT-FLAG==      BY ==LR-RSLT-RESULT-FLAG==              
000727     ==LR-RULE-SATISFIED==        BY ==LR-RSLT-SATISFIED==                
000728     ==LR-RULE-NOT-SATISFIED==    BY ==LR-RSLT-NOT-SATISFIED==.           
000729*                                                                         
000730 WORKING-STORAGE SECTION.                                                 
000731*                                                                         
000732*    Set from the UPSI-0 PARM-deck switch at LEDG02-010 below and         
000733*    echoed on the job log so Operations can tell a cold start            
000734*    from a restarted one without pulling the JCL listing.                
000735*                                                                         
000736 77  RESTART-RUN-SW          PIC X(1)  VALUE 'N'.                         
000737*                                                                         
000738*    Store eye-catcher details to aid dump reading.                       
000739*                                                                         
000740 01  WS-DEBUG-DETAILS.                                                    
000741     05  FILLER                    PIC X(32)                              
000742             VALUE 'LEDG02-------WORKING STORAGE  '.                      
000743     05  DEBUG-EYE.                                                       
000744         10  DEBUG-RUN-DATE        PIC 9(8)  COMP VALUE ZERO.             
000745         10  DEBUG-RUN-TIME        PIC 9(6)  COMP VALUE ZERO.             
000746     05  FILLER                    PIC X(10) VALUE SPACES.                
000747*                                                                         
000748 01  FILLER.                                                              
000749*                                                                         
000750*    This field follows the suite convention of tagging error             
000751*    and abend messages with the originating program name.                
000752*                                                                         
000753     05  WS-PROGRAM-NAME           PIC X(8)  VALUE 'LEDG02'.              
000754     05  FILLER                    PIC X(24) VALUE SPACES.                
000755*                                                                         
000756 01  FILLER.                                                              
000757     05  FILLER                    PIC X(36) VALUE                        
000758        '********  LEDWLITS COPYBOOK  *******'.                           
000759 COPY LEDWLITS.                                                           
000760*                                                                         
000761 01  WS-FILE-STATUSES.                                                    
000762     05  WS-RULEIN-STATUS          PIC X(2)  VALUE SPACES.                
000763         88  WS-RULEIN-OK              VALUE '00'.                        
000764         88  WS-RULEIN-EOF             VALUE '10'.                        
000765     05  WS-RULEOUT-STATUS         PIC X(2)  VALUE SPACES.                
000766         88  WS-RULEOUT-OK             VALUE '00'.                        
000767     05  FILLER                    PIC X(06)  VALUE SPACES.               
000768*                                                                         
000769 01  WS-EOF-SWITCHES.                                                     
000770     05  WS-RULEIN-EOF-SW          PIC X(1)  VALUE 'N'.                   
000771         88  WS-RULEIN-AT-EOF          VALUE 'Y'.                         
000772     05  FILLER                    PIC X(09)  VALUE SPACES.               
000773*                                                                         
000774*----------------------------------------------------------------*        
000775*    WORK AREA - holds the margin computed for the totals display         
000776*    below (CR-8841).  WS-MARGIN-PRINT is the edited DISPLAY-             
000777*    usage field shown by the 900-TERMINATE DISPLAY statement; it         
000778*    is loaded by a plain MOVE from the COMP-3 field below - no           
000779*    intervening REDEFINES is needed for that (LEDG-163).                 
000780*    WS-MARGIN-ACCUM-SIGN mirrors the LR-RULE-ATTR-SIGN idiom in          
000781*    LEDWRULE, an unsigned magnitude view used where the audit            
000782*    report has no need for the sign (CR-8841).                           
000783*----------------------------------------------------------------*        
000784*                                                                         
000785 01  WS-MARGIN-TOTALS.                                                    
000786     05  WS-MARGIN-ACCUM           PIC S9(11)V9(2) COMP-3                 
000787                                   VALUE ZERO.                            
000788     05  WS-MARGIN-ACCUM-SIGN REDEFINES                                   
000789         WS-MARGIN-ACCUM.                                                 
000790         10  WS-MARGIN-ACCUM-DIGITS                                       
000791                                   PIC 9(11)V9(2) COMP-3.                 
000792     05  WS-MARGIN-PRINT           PIC -(10)9.99.                         
000793     05  FILLER                    PIC X(08)  VALUE SPACES.               
000794*                                                                         
000795 01  WS-WORK-FIELDS.                                                      
000796     05  WS-PAIRS-READ             PIC 9(6)  COMP VALUE ZERO.             
000797     05  WS-PAIRS-SATISFIED        PIC 9(6)  COMP VALUE ZERO.             
000798     05  WS-PAIRS-NOT-SATISFIED    PIC 9(6)  COMP VALUE ZERO.             
000799     05  WS-ABEND-RC               PIC 9(4)  COMP VALUE ZERO.             
000800     05  FILLER                    PIC X(10)  VALUE SPACES.               
000801*                                                                         
000802 PROCEDURE DIVISION.                                                      
000803*                                                                         
000804 LEDG02-MAIN SECTION.                                                     
000805*                                                                         
000806 LEDG02-010.                                                              
000807     IF LEDG02-RESTART-REQUESTED                                          
000808         MOVE 'Y' TO RESTART-RUN-SW                                       
000809         DISPLAY 'LEDG02 - UPSI-0 ON, THIS IS A RESTART RUN'              
000810                 UPON CONSOLE                                             
000811     END-IF.                                                              
000812*                                                                         
000813 LEDG02-015.                                                              
000814     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
000815*                                                                         
000816 LEDG02-020.                                                              
000817     PERFORM 200-PROCESS-RULE-PAIRS THRU 200-EXIT                         
000818         UNTIL WS-RULEIN-AT-EOF.                                          
000819*                                                                         
000820 LEDG02-030.                                                              
000821     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
000822     MOVE LW-LITS-RC-NORMAL TO WS-ABEND-RC.                               
000823*                                                                         
000824 LEDG02-090.                                                              
000825     STOP RUN RETURNING WS-ABEND-RC.                                      
000826*                                                                         
000827 END-LEDG02-MAIN.                                                         
000828     EXIT.                                                                
000829     EJECT.                                                               
000830*                                                                         
000831 100-INITIALIZE SECTION.                                                  
000832*                                                                         
000833*  Opens both files for the run.  A failure on either OPEN is             
000834*  serious enough to abend outright.                                      
000835*                                                                         
000836 100-010.                                                                 
000837     OPEN INPUT  RULE-INPUT-FILE.                                         
000838     IF NOT WS-RULEIN-OK                                                  
000839         DISPLAY 'LEDG02 - OPEN FAILED, RULEIN   '                        
000840                 WS-RULEIN-STATUS UPON CONSOLE                            
000841         MOVE LW-LITS-RC-IO-ERROR  TO WS-ABEND-RC                         
000842         GO TO 100-080                                                    
000843     END-IF.                                                              
000844*                                                                         
000845 100-020.                                                                 
000846     OPEN OUTPUT RULE-RESULT-FILE.                                        
000847     IF NOT WS-RULEOUT-OK                                                 
000848         DISPLAY 'LEDG02 - OPEN FAILED, RULEOUT  '                        
000849                 WS-RULEOUT-STATUS UPON CONSOLE                           
000850         MOVE LW-LITS-RC-IO-ERROR  TO WS-ABEND-RC                         
000851         GO TO 100-080                                                    
000852     END-IF.                                                              
000853     GO TO 100-EXIT.                                                      
000854*                                                                         
000855 100-080.                                                                 
000856     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
000857     STOP RUN RETURNING WS-ABEND-RC.                                      
000858*                                                                         
000859 100-EXIT.                                                                
000860     EXIT.                                                                
000861     EJECT.                                                               
000862*                                                                         
000863 200-PROCESS-RULE-PAIRS SECTION.                                          
000864*                                                                         
000865*  Reads RULEIN strictly in the order it arrived, tests each pair         
000866*  against the less-than rule, and writes the flagged result to           
000867*  RULEOUT in the same pass - no sort, no table building.                 
000868*                                                                         
000869 200-010.                                                                 
000870     READ RULE-INPUT-FILE                                                 
000871         AT END                                                           
000872             SET WS-RULEIN-AT-EOF TO TRUE                                 
000873             GO TO 200-EXIT                                               
000874     END-READ.                                                            
000875     IF NOT WS-RULEIN-OK                                                  
000876         DISPLAY 'LEDG02 - READ FAILED, RULEIN   '                        
000877                 WS-RULEIN-STATUS UPON CONSOLE                            
000878         MOVE LW-LITS-RC-IO-ERROR  TO WS-ABEND-RC                         
000879         PERFORM 900-TERMINATE THRU 900-EXIT                              
000880         STOP RUN RETURNING WS-ABEND-RC                                   
000881     END-IF.                                                              
000882     ADD 1 TO WS-PAIRS-READ.                                              
000883*                                                                         
000884 200-020.                                                                 
000885     PERFORM A-EVALUATE-RULE THRU A-EXIT.                                 
000886*                                                                         
000887 200-030.                                                                 
000888     WRITE LR-RSLT-THRESHOLD-RECORD.                                      
000889     IF NOT WS-RULEOUT-OK                                                 
000890         DISPLAY 'LEDG02 - WRITE FAILED, RULEOUT  '                       
000891                 WS-RULEOUT-STATUS UPON CONSOLE                           
000892         MOVE LW-LITS-RC-IO-ERROR  TO WS-ABEND-RC                         
000893         PERFORM 900-TERMINATE THRU 900-EXIT                              
000894         STOP RUN RETURNING WS-ABEND-RC                                   
000895     END-IF.                                                              
000896     GO TO 200-010.                                                       
000897*                                                                         
000898 200-EXIT.                                                                
000899     EXIT.                                                                
000900     EJECT.                                                               
000901*                                                                         
000902 A-EVALUATE-RULE SECTION.                                                 
000903*                                                                         
000904*  The less-than rule itself:  the pair is satisfied when the             
000905*  attribute value is zero or positive AND strictly less than             
000906*  the threshold.  A negative attribute value is never satisfied          
000907*  - LEDG-118, confirmed deliberate with Budget Analysis in 1990.         
000908*                                                                         
000909*  LR-RSLT-MARGIN (threshold minus attribute) is left on the              
000910*  record for the audit trail whether or not the rule is                  
000911*  satisfied; CR-8841 added it to the run totals display below.           
000912*  LEDG-162 - RULEOUT is now its own named record (see the FD             
000913*  above), so A-010 moves the pair across explicitly before               
000914*  testing it; nothing is shared storage with RULEIN any more.            
000915*                                                                         
000916*  Performed from 200-PROCESS-RULE-PAIRS.                                 
000917*                                                                         
000918 A-010.                                                                   
000919     MOVE LR-RULE-ATTRIBUTE-VALUE TO LR-RSLT-ATTRIBUTE-VALUE.             
000920     MOVE LR-RULE-THRESHOLD       TO LR-RSLT-THRESHOLD.                   
000921     SET LR-RSLT-NOT-SATISFIED TO TRUE.                                   
000922     IF LR-RSLT-ATTRIBUTE-VALUE >= ZERO                                   
000923     AND LR-RSLT-ATTRIBUTE-VALUE < LR-RSLT-THRESHOLD                      
000924         SET LR-RSLT-SATISFIED TO TRUE                                    
000925     END-IF.                                                              
000926*                                                                         
000927 A-020.                                                                   
000928     COMPUTE LR-RSLT-MARGIN =                                             
000929         LR-RSLT-THRESHOLD - LR-RSLT-ATTRIBUTE-VALUE.                     
000930     ADD LR-RSLT-MARGIN TO WS-MARGIN-ACCUM.                               
000931     IF LR-RSLT-SATISFIED                                                 
000932         ADD 1 TO WS-PAIRS-SATISFIED                                      
000933     ELSE                                                                 
000934         ADD 1 TO WS-PAIRS-NOT-SATISFIED                                  
000935     END-IF.                                                              
000936*                                                                         
000937 END-A-EVALUATE-RULE.                                                     
000938 A-EXIT.                                                                  
000939     EXIT.                                                                
000940     EJECT.                                                               
000941*                                                                         
000942 900-TERMINATE SECTION.                                                   
000943*                                                                         
000944*  Closes whichever files are open and prints the run totals              
000945*  Budget Analysis expects to see on the job log, including the           
000946*  accumulated margin total added for CR-8841.                            
000947*                                                                         
000948 900-010.                                                                 
000949     DISPLAY 'LEDG02 - RESTART RUN SWITCH   ' RESTART-RUN-SW              
000950             UPON CONSOLE.                                                
000951     MOVE WS-MARGIN-ACCUM      TO WS-MARGIN-PRINT.                        
000952     DISPLAY 'LEDG02 - PAIRS READ           ' WS-PAIRS-READ               
000953             UPON CONSOLE.                                                
000954     DISPLAY 'LEDG02 - PAIRS SATISFIED      ' WS-PAIRS-SATISFIED          
000955             UPON CONSOLE.                                                
000956     DISPLAY 'LEDG02 - PAIRS NOT SATISFIED  '                             
000957             WS-PAIRS-NOT-SATISFIED UPON CONSOLE.                         
000958     DISPLAY 'LEDG02 - TOTAL MARGIN         ' WS-MARGIN-PRINT             
000959             UPON CONSOLE.                                                
000960*                                                                         
000961 900-020.                                                                 
000962     CLOSE RULE-INPUT-FILE.                                               
000963     CLOSE RULE-RESULT-FILE.                                              
000964*                                                                         
000965 END-900-TERMINATE.                                                       
000966 900-EXIT.                                                                
000967     EXIT.                                                                
