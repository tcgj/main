000100*----------------------------------------------------------------*        
000110*                                                                         
000120*    LEDWLITS   -  LEDGER SYSTEM COMMON LITERALS                          
000130*    MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                       
000140*                                                                         
000150*----------------------------------------------------------------*        
000160*                                                                         
000170*  This copybook centralizes values that are shared by every              
000180*  program in the ledger posting and rule-evaluation suite, so            
000190*  that a single change here is reflected everywhere it is used.          
000200*  It is COPYd by LEDG01 and LEDG02.                                      
000210*                                                                         
000220*----------------------------------------------------------------*        
000230*    AMENDMENT HISTORY                                                    
000240*                                                                         
000250*     DATE       AUTHOR          DESCRIPTION                              
000260*     --------   ----------      -------------------------------          
000270*     03/11/1986 R.HASTINGS      ORIGINAL COPYBOOK FOR LEDG01.            
000280*     09/22/1988 R.HASTINGS      ADDED RULE-ENGINE LITERALS FOR           
000290*                                LEDG02 (LESS-THAN RULE PROJECT).         
000300*     11/03/1993 D.OKONKWO       RAISED LW-LITS-MAX-ACCOUNTS FROM         
000310*                                1000 TO 2000 - ACCT FILE GROWTH.         
000320*     08/14/1999 T.VARGA         Y2K REMEDIATION - VERIFIED ALL   Y2K-0147
000330*                                DATE LITERALS ARE CCYYMMDD BASED         
000340*     02/27/2004 M.ST-PIERRE     ADDED LW-LITS-RUN-MODE-POST/     CR-8841 
000345*                                REVERSE VALUES FOR THE REVERSAL          
000350*                                PARM SWITCH.                             
000360*                                                                         
000370*----------------------------------------------------------------*        
000380*                                                                         
000390 01  LW-LITS-COMMON-LITERALS.                                             
000400*                                                                         
000410*    The account balance field is modelled on a 64-bit signed             
000420*    integer of minor units re-expressed as 2-decimal fixed               
000430*    point.  These bounds are therefore one minor unit inside             
000440*    the true +/- 9223372036854775807 limit of that integer.              
000450*                                                                         
000460     05  LW-LITS-MAX-BALANCE       PIC S9(17)V9(2)  COMP-3                
000470             VALUE 92233720368547758.07.                                  
000480     05  LW-LITS-MIN-BALANCE       PIC S9(17)V9(2)  COMP-3                
000490             VALUE -92233720368547758.07.                                 
000500*                                                                         
000510*    Size of the in-memory account lookup table built by                  
000520*    200-BUILD-ACCOUNT-INDEX in LEDG01.                                   
000530     05  LW-LITS-MAX-ACCOUNTS      PIC 9(4)  COMP    VALUE 2000.          
000540*                                                                         
000550*    Posting direction and run-mode switch values.                        
000560     05  LW-LITS-DIRECTION-IN      PIC X(3)         VALUE 'IN '.          
000570     05  LW-LITS-DIRECTION-OUT     PIC X(3)         VALUE 'OUT'.          
000580     05  LW-LITS-RUN-MODE-POST     PIC X(1)         VALUE 'P'.            
000590     05  LW-LITS-RUN-MODE-REVERSE  PIC X(1)         VALUE 'R'.            
000600*                                                                         
000610*    Posting outcome indicator values written to the posted-              
000620*    transaction file.                                                    
000630     05  LW-LITS-POST-ACCEPTED     PIC X(1)         VALUE 'Y'.            
000640     05  LW-LITS-POST-REJECTED     PIC X(1)         VALUE 'N'.            
000650*                                                                         
000660*    Abnormal-termination return codes passed back to the JCL             
000670*    step via STOP RUN RETURNING / the program's RC.                      
000680     05  LW-LITS-RC-NORMAL         PIC 9(4)  COMP   VALUE 0000.           
000690     05  LW-LITS-RC-ACCT-NOTFOUND  PIC 9(4)  COMP   VALUE 1601.           
000700     05  LW-LITS-RC-BAD-RUN-MODE   PIC 9(4)  COMP   VALUE 1602.           
000705     05  LW-LITS-RC-IO-ERROR       PIC 9(4)  COMP   VALUE 1699.           
000710*                                                                         
000720     05  FILLER                    PIC X(20)        VALUE SPACES.         
