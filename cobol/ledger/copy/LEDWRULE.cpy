000100*----------------------------------------------------------------*        
000110*                                                                         
000120*    LEDWRULE   -  RULE THRESHOLD RECORD LAYOUT                           
000130*    MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                       
000140*                                                                         
000150*----------------------------------------------------------------*        
000160*                                                                         
000170*  Shared record shape for LEDG02's RULE-INPUT-FILE and its               
000180*  RULE-RESULT-FILE.  The attribute/threshold pair arrives on the         
000190*  input side with LR-RULE-RESULT-FLAG blank; LEDG02's                    
000200*  A-EVALUATE-RULE section sets the flag and moves the pair               
000202*  across to the result record, which this copybook supplies to           
000204*  RULE-RESULT-FILE under the LR-RSLT- prefix (see LEDG-162) so           
000206*  the two FD's fields never collide unqualified in the                   
000208*  PROCEDURE DIVISION - the field names below are the RULEIN              
000210*  (LR-RULE-) names; LEDG02's COPY ... REPLACING for RULEOUT              
000212*  turns every one of them into its LR-RSLT- counterpart.                 
000214*                                                                         
000250*----------------------------------------------------------------*        
000260*    AMENDMENT HISTORY                                                    
000270*                                                                         
000280*     DATE       AUTHOR          DESCRIPTION                              
000290*     --------   ----------      -------------------------------          
000300*     09/22/1988 R.HASTINGS      ORIGINAL COPYBOOK FOR LEDG02 -           
000310*                                LESS-THAN RULE PROJECT.                  
000320*     08/14/1999 T.VARGA         Y2K REMEDIATION - NO DATE FIELDS Y2K-0147
000330*                                IN THIS RECORD, NONE CHANGED.            
000340*     02/27/2004 M.ST-PIERRE     ADDED LR-RULE-MARGIN FOR THE     CR-8841 
000350*                                AUDIT TRAIL REQUEST.  LEDG-141           
000360*                                SHOWED A REDEFINES HERE OVERLAID         
000370*                                LR-RULE-THRESHOLD BEFORE THE             
000380*                                RECORD WAS WRITTEN BACK OUT, SO          
000390*                                IT IS GIVEN ITS OWN FIELD BELOW.         
000395*     03/02/2012 K.ABUBAKAR      LEDG-162 - THE SAME UNQUALIFIED  LEDG-162
000397*                                NAMES ON BOTH FDs LEFT LEDG02            
000398*                                UNABLE TO COMPILE.  RULEOUT NOW          
000399*                                GETS THIS COPYBOOK WITH                  
000401*                                REPLACING; SEE LEDG02.CBL.               
000403*                                                                         
000410*----------------------------------------------------------------*        
000420*                                                                         
000430 01  LR-RULE-THRESHOLD-RECORD.                                            
000440*                                                                         
000450*    The numeric value extracted for this transaction/account             
000460*    pair (amount or balance, per the rule definition that                
000470*    supplied this pair upstream - LEDG02 does not itself know            
000480*    or care which attribute it was).                                     
000490*                                                                         
000500     05  LR-RULE-ATTRIBUTE-VALUE   PIC S9(11)V9(2) COMP-3.                
000510*                                                                         
000520*    Unsigned digit-only view of the attribute, used only when            
000530*    a downstream report needs the magnitude without the sign -           
000540*    mirrors the LA-ACCT-BALANCE-SIGN idiom in LEDWACCT.                  
000550*                                                                         
000560     05  LR-RULE-ATTR-SIGN REDEFINES                                      
000570         LR-RULE-ATTRIBUTE-VALUE.                                         
000580         10  LR-RULE-ATTR-DIGITS   PIC 9(11)V9(2) COMP-3.                 
000590*                                                                         
000600     05  LR-RULE-THRESHOLD         PIC S9(11)V9(2) COMP-3.                
000610*                                                                         
000620*    Threshold minus attribute, set by LEDG02's A-EVALUATE-RULE           
000630*    section for the audit trail (CR-8841).  A field in its own           
000640*    right, not a REDEFINES of LR-RULE-THRESHOLD - see LEDG-141           
000650*    above.                                                               
000660*                                                                         
000670     05  LR-RULE-MARGIN            PIC S9(11)V9(2) COMP-3.                
000680*                                                                         
000690*    Set by LEDG02's A-EVALUATE-RULE section:  Y when                     
000700*    0 <= attribute < threshold, N otherwise.                             
000710*                                                                         
000720     05  LR-RULE-RESULT-FLAG       PIC X(1).                              
000730         88  LR-RULE-SATISFIED         VALUE 'Y'.                         
000740         88  LR-RULE-NOT-SATISFIED     VALUE 'N'.                         
000750*                                                                         
000760     05  FILLER                    PIC X(06)  VALUE SPACES.               
