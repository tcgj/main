000100*----------------------------------------------------------------*        
000110*                                                                         
000120*    LEDWACCT   -  ACCOUNT MASTER RECORD LAYOUT                           
000130*    MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                       
000140*                                                                         
000150*----------------------------------------------------------------*        
000160*                                                                         
000170*  One occurrence of this record exists for every ledger account          
000180*  known to the posting system.  The file is organized RELATIVE           
000190*  (this shop has no indexed access method available to batch             
000200*  COBOL on this box) and is accessed by relative record number           
000210*  resolved through the in-memory name table LEDG01 builds at the         
000220*  start of every run - see 200-BUILD-ACCOUNT-INDEX in LEDG01.            
000230*                                                                         
000240*----------------------------------------------------------------*        
000250*    AMENDMENT HISTORY                                                    
000260*                                                                         
000270*     DATE       AUTHOR          DESCRIPTION                              
000280*     --------   ----------      -------------------------------          
000290*     03/11/1986 R.HASTINGS      ORIGINAL COPYBOOK FOR LEDG01.            
000300*     07/19/1991 R.HASTINGS      ADDED ACCT-ACTIVE-FLAG - DORMANT         
000310*                                ACCOUNT FREEZE PROJECT.                  
000320*     08/14/1999 T.VARGA         Y2K REMEDIATION - NO DATE FIELDS Y2K-0147
000330*                                IN THIS RECORD, NONE CHANGED.            
000340*     02/27/2004 M.ST-PIERRE     ADDED ACCT-NAME-BROKEN-DOWN      CR-8841 
000350*                                REDEFINES FOR THE NEW SORT UTIL.         
000355*     03/02/2012 K.ABUBAKAR      LEDG-156 - LA-ACCT-BALANCE-SIGN  LEDG-156
000357*                                WAS DECLARED ONE DIGIT WIDER THAN        
000359*                                LA-ACCT-BALANCE, OVERLAYING THE          
000361*                                FIRST BYTE OF LA-ACCT-LAST-UPDATE-       
000363*                                FLAG.  CORRECTED TO MATCH DIGIT          
000365*                                FOR DIGIT.                               
000370*----------------------------------------------------------------*        
000380*                                                                         
000390 01  LA-ACCOUNT-RECORD.                                                   
000400*                                                                         
000410*    Account name is the key field.  LEDG01 resolves it to a              
000420*    relative record number via the WS-ACCT-INDEX-TABLE lookup;           
000430*    there is no keyed READ against this file.                            
000440*                                                                         
000450     05  LA-ACCT-NAME              PIC X(30).                             
000460     05  LA-ACCT-NAME-BROKEN-DOWN REDEFINES                               
000470         LA-ACCT-NAME.                                                    
000480         10  LA-ACCT-NAME-MAJOR    PIC X(20).                             
000490         10  LA-ACCT-NAME-MINOR    PIC X(10).                             
000500*                                                                         
000510     05  LA-ACCT-DESCRIPTION       PIC X(50).                             
000520*                                                                         
000530*    Y = account open and postable, N = dormant/closed.  LEDG01           
000540*    does not itself enforce this flag against incoming                   
000550*    transactions - see the AMENDMENT HISTORY note of 07/19/1991          
000560*    for the project this flag was raised under.                          
000570*                                                                         
000580     05  LA-ACCT-ACTIVE-FLAG       PIC X(1).                              
000590         88  LA-ACCT-IS-ACTIVE         VALUE 'Y'.                         
000600         88  LA-ACCT-IS-DORMANT        VALUE 'N'.                         
000610*                                                                         
000620*    Running balance, 2 implied decimals.  Bounds are enforced in         
000630*    LEDG01's E-VALIDATE-BALANCE-RANGE section against                    
000640*    LW-LITS-MAX-BALANCE / LW-LITS-MIN-BALANCE in LEDWLITS.               
000650*                                                                         
000660     05  LA-ACCT-BALANCE           PIC S9(17)V9(2) COMP-3.                
000670     05  LA-ACCT-BALANCE-SIGN REDEFINES                                   
000680         LA-ACCT-BALANCE.                                                 
000690         10  LA-ACCT-BALANCE-DIGITS                                       
000700                                   PIC 9(17)V9(2) COMP-3.                 
000710*                                                                         
000720     05  LA-ACCT-LAST-UPDATE-FLAG  PIC X(1).                              
000730         88  LA-ACCT-UPDATED-THIS-RUN  VALUE 'Y'.                         
000740         88  LA-ACCT-NOT-UPDATED       VALUE 'N'.                         
000750*                                                                         
000760     05  FILLER                    PIC X(10)  VALUE SPACES.               
