000100*----------------------------------------------------------------*        
000110*                                                                         
000120*    LEDWPOST   -  POSTED-TRANSACTION OUTPUT RECORD LAYOUT                
000130*    MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                       
000140*                                                                         
000150*----------------------------------------------------------------*        
000160*                                                                         
000170*  LEDG01 writes one of these for every transaction it reads,             
000180*  whether the posting was accepted or rejected for a range               
000190*  violation.  This is the updated transaction list the account           
000200*  carries forward to the next run; a rejected entry is left in           
000210*  place here for operator review even though its amount was              
000220*  never applied to LA-ACCT-BALANCE.                                      
000230*                                                                         
000240*----------------------------------------------------------------*        
000250*    AMENDMENT HISTORY                                                    
000260*                                                                         
000270*     DATE       AUTHOR          DESCRIPTION                              
000280*     --------   ----------      -------------------------------          
000290*     09/22/1988 R.HASTINGS      ORIGINAL COPYBOOK FOR LEDG01.            
000300*     08/14/1999 T.VARGA         Y2K REMEDIATION - CARRIES        Y2K-0147
000310*                                LT-TXN-DATE THROUGH UNCHANGED.           
000320*     02/27/2004 M.ST-PIERRE     ADDED LP-POST-REASON-CDE FOR THE CR-8841 
000330*                                REVERSAL PARM PROJECT REJECTS.           
000340*                                                                         
000350*----------------------------------------------------------------*        
000360*                                                                         
000370 01  LP-POSTED-TRANSACTION-RECORD.                                        
000380*                                                                         
000390*    The transaction as received, carried through unchanged so            
000400*    that the posted-transaction file can stand on its own for            
000410*    the next run without a re-read of the input file.                    
000420*                                                                         
000430     05  LP-TXN-DATE               PIC 9(8).                              
000440     05  LP-TXN-DATE-SPLIT REDEFINES                                      
000450         LP-TXN-DATE.                                                     
000460         10  LP-TXN-DATE-CC        PIC 9(2).                              
000470         10  LP-TXN-DATE-YY        PIC 9(2).                              
000480         10  LP-TXN-DATE-MM        PIC 9(2).                              
000490         10  LP-TXN-DATE-DD        PIC 9(2).                              
000500*                                                                         
000510     05  LP-TXN-AMOUNT             PIC S9(11)V9(2) COMP-3.                
000520     05  LP-TXN-DIRECTION          PIC X(3).                              
000530     05  LP-TXN-DESCRIPTION        PIC X(50).                             
000540     05  LP-TXN-ACCOUNT-NAME       PIC X(30).                             
000550     05  LP-TXN-CATEGORY-COUNT     PIC 9(2).                              
000560     05  LP-TXN-CATEGORY-TABLE     OCCURS 10 TIMES.                       
000570         10  LP-TXN-CATEGORY       PIC X(20).                             
000580*                                                                         
000590*    Outcome of this posting attempt, set by LEDG01's                     
000600*    F-WRITE-POSTED-TRANSACTION section.                                  
000610*                                                                         
000620     05  LP-POST-STATUS-CDE        PIC X(1).                              
000630         88  LP-POST-ACCEPTED          VALUE 'Y'.                         
000640         88  LP-POST-REJECTED          VALUE 'N'.                         
000650*                                                                         
000660     05  LP-POST-REASON-CDE        PIC 9(4) COMP.                         
000670         88  LP-POST-REASON-NONE       VALUE 0000.                        
000680         88  LP-POST-REASON-OVERFLOW   VALUE 1601.                        
000690         88  LP-POST-REASON-UNDERFLOW  VALUE 1602.                        
000700         88  LP-POST-REASON-NO-ACCT    VALUE 1603.                        
000710*                                                                         
000720     05  FILLER                    PIC X(08)  VALUE SPACES.               
