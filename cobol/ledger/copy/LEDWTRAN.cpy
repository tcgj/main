000100*----------------------------------------------------------------*        
000110*                                                                         
000120*    LEDWTRAN   -  TRANSACTION INPUT RECORD LAYOUT                        
000130*    MERIDIAN DATA SERVICES  -  BATCH SYSTEMS GROUP                       
000140*                                                                         
000150*----------------------------------------------------------------*        
000160*                                                                         
000170*  One occurrence of this record exists for every transaction             
000180*  presented to LEDG01 for posting against an account balance.            
000190*  The file is line sequential and is read strictly in the order          
000200*  received - no sort or resequencing is performed by LEDG01.             
000210*                                                                         
000220*----------------------------------------------------------------*        
000230*    AMENDMENT HISTORY                                                    
000240*                                                                         
000250*     DATE       AUTHOR          DESCRIPTION                              
000260*     --------   ----------      -------------------------------          
000270*     03/11/1986 R.HASTINGS      ORIGINAL COPYBOOK FOR LEDG01.            
000280*     04/02/1990 R.HASTINGS      ADDED LT-TXN-CATEGORY TABLE -            
000290*                                BUDGET ANALYSIS WANTED SPEND             
000293*                                CATEGORIES TRACKED PER TRANSACTION.      
000300*     08/14/1999 T.VARGA         Y2K REMEDIATION - LT-TXN-DATE    Y2K-0147
000310*                                WIDENED TO CCYYMMDD, REDEFINES           
000315*                                ADDED FOR EYEBALL CHECKING.              
000320*     02/27/2004 M.ST-PIERRE     ADDED LT-TXN-RUN-MODE-ECHO FOR   CR-8841 
000325*                                THE REVERSAL PARM PROJECT - LETS         
000330*                                POSTFILE SHOW WHICH RUN MODE             
000335*                                PRODUCED EACH POSTED TRANSACTION.        
000340*                                                                         
000350*----------------------------------------------------------------*        
000360*                                                                         
000370 01  LT-TRANSACTION-RECORD.                                               
000380*                                                                         
000390*    Posting date, CCYYMMDD.  The split-out REDEFINES below is            
000400*    used only for eyeball checking on dump/print output - LEDG01         
000410*    itself carries the date through untouched.                           
000420*                                                                         
000430     05  LT-TXN-DATE               PIC 9(8).                              
000440     05  LT-TXN-DATE-SPLIT REDEFINES                                      
000450         LT-TXN-DATE.                                                     
000460         10  LT-TXN-DATE-CC        PIC 9(2).                              
000470         10  LT-TXN-DATE-YY        PIC 9(2).                              
000480         10  LT-TXN-DATE-MM        PIC 9(2).                              
000490         10  LT-TXN-DATE-DD        PIC 9(2).                              
000500*                                                                         
000510*    Amount is always presented non-negative; direction below             
000520*    carries the sign of the posting.                                     
000530*                                                                         
000540     05  LT-TXN-AMOUNT             PIC S9(11)V9(2) COMP-3.                
000550*                                                                         
000560     05  LT-TXN-DIRECTION          PIC X(3).                              
000570         88  LT-TXN-DIR-CREDIT         VALUE 'IN '.                       
000580         88  LT-TXN-DIR-DEBIT          VALUE 'OUT'.                       
000590*                                                                         
000600     05  LT-TXN-DESCRIPTION        PIC X(50).                             
000610*                                                                         
000620*    Foreign key to LEDWACCT - resolved by LEDG01's                       
000630*    A-LOOKUP-ACCOUNT section through WS-ACCT-INDEX-TABLE.                
000640*                                                                         
000650     05  LT-TXN-ACCOUNT-NAME       PIC X(30).                             
000660*                                                                         
000670*    Category labels are optional - LT-TXN-CATEGORY-COUNT tells           
000680*    how many of the ten occurrences below are in use.  Unused            
000690*    occurrences are left as spaces by the extract job upstream.          
000700*                                                                         
000710     05  LT-TXN-CATEGORY-COUNT     PIC 9(2).                              
000720     05  LT-TXN-CATEGORY-TABLE     OCCURS 10 TIMES                        
000730                                   INDEXED BY LT-CATEGORY-NDX.            
000740         10  LT-TXN-CATEGORY       PIC X(20).                             
000750*                                                                         
000760     05  LT-TXN-RUN-MODE-ECHO      PIC X(1).                              
000770         88  LT-TXN-WAS-POST-RUN       VALUE 'P'.                         
000780         88  LT-TXN-WAS-REVERSE-RUN    VALUE 'R'.                         
000790*                                                                         
000800     05  FILLER                    PIC X(05)  VALUE SPACES.               
